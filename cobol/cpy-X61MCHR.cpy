000100      * **++ tabella dei cromosomi noti per la run (ex                    
000200      * intestazione BAM, righe @SQ)                                      
000300       01 CHR-TABLE.                                                      
000400         03 CHR-TOT                 PIC 9(9) COMP VALUE ZERO.             
000500         03 CHR-TB.                                                       
000600           05 CHR-EL OCCURS 0 TO 500                                      
000700                          DEPENDING ON CHR-TOT                            
000800                          INDEXED BY CHR-IDX.                             
000900             10 CHR-NAME                PIC X(20).                        
001000             10 CHR-LENGTH               PIC 9(9) COMP.                   
001100             10 CHR-PROCESSED-SW         PIC X(1) VALUE 'N'.              
001200               88 CHR-IS-PROCESSED           VALUE 'Y'.                   
001300             10 FILLER                        PIC X(9).                   
