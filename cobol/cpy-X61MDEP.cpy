000100      * **++ riga del file di profondita' per base (tipo pileup),         
000200      * letta sequenzialmente dalla DEPTH-FILE                            
000300       01 DEP-RECORD.                                                     
000400         03 DEP-CHR                          PIC X(20).                   
000500         03 DEP-POSITION                     PIC 9(9).                    
000600         03 DEP-REF-BASE                     PIC X(1).                    
000700         03 DEP-DEPTH                        PIC 9(9).                    
000800         03 FILLER                           PIC X(21).                   
