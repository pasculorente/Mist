000100      * **++ tabella di profondita' per posizione, un cromosoma           
000200      * alla volta (sostituisce la pipe verso l'utility di                
000300      * pileup esterna).  DEP-TBL-LENGTH precede la tabella ed e'         
000400      * valorizzato dal chiamante (lunghezza del cromosoma                
000500      * corrente) prima della CALL; limite di 2.000.000 posizioni         
000600      * per cromosoma, dimensionato sui pannelli/contig del               
000700      * laboratorio, non sui cromosomi interi.  DEP-TBL-LENGTH            
000800      * resta COMP binaria, oggetto DEPENDING ON/subscript;               
000900      * DEP-TBL-VALUE e' COMP-3 come le altre coordinate/                 
001000      * profondita' del sistema                                           
001100       01 DEP-TABLE-AREA.                                                 
001200         03 DEP-TBL-LENGTH                    PIC 9(9) COMP.              
001300         03 FILLER                          PIC X(4).                     
001400         03 DEP-TBL.                                                      
001500           05 DEP-TBL-VALUE OCCURS 1 TO 2000000                           
001600                           DEPENDING ON DEP-TBL-LENGTH                    
001700                           INDEXED BY DEP-TBL-IDX                         
001800                                              PIC 9(9) COMP-3.            
