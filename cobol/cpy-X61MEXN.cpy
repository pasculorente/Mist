000100      * **++ area dell'esone di riferimento (catalogo Ensembl),           
000200      * campi ottenuti per UNSTRING della riga TAB-delimited.             
000300      * EXON-START/EXON-END sono COMP-3 come le altre coordinate          
000400      * del sistema (vedi cpy-X61MDPT, cpy-X61MREG); non sono             
000500      * usate come indice di tabella, non serve la COMP binaria           
000600       01 EXN-FIELDS.                                                     
000700         03 EXN-CHR                          PIC X(20).                   
000800         03 EXN-START-X                      PIC X(9).                    
000900         03 EXN-START                        PIC 9(9) COMP-3.             
001000         03 EXN-END-X                        PIC X(9).                    
001100         03 EXN-END                          PIC 9(9) COMP-3.             
001200         03 EXN-GENE-ID                      PIC X(20).                   
001300         03 EXN-GENE-NAME                    PIC X(20).                   
001400         03 EXN-NUMBER                       PIC X(10).                   
001500         03 EXN-ID                           PIC X(20).                   
001600         03 EXN-TRANS-NAME                   PIC X(20).                   
001700         03 EXN-TRANS-INFO                   PIC X(30).                   
001800         03 EXN-GENE-BIOTYPE                 PIC X(20).                   
001900         03 FILLER                           PIC X(17).                   
