000100      * **++ area di richiesta/risposta per il loader della               
000200      * profondita' per cromosoma (X61M002); il chiamante pilota          
000300      * la funzione con LDR-FUNCTION-CODE e legge l'esito in              
000400      * LDR-STATUS.  Per LDR-FN-LOAD lo stato riguarda solo la            
000500      * meccanica della lettura (file apribile, nessun errore             
000600      * I/O): la presenza del cromosoma nella DEPTH-FILE NON e'           
000700      * condizione di scarto, lo scarto e' deciso a monte sulla           
000800      * CHROMOSOME-LIST (vedi X61M001)                                    
000900       01 LDR-CONTROL-AREA.                                               
001000         03 LDR-FUNCTION-CODE                PIC X(4).                    
001100           88 LDR-FN-OPEN                        VALUE 'OPEN'.            
001200           88 LDR-FN-LOAD                        VALUE 'LOAD'.            
001300           88 LDR-FN-CLOSE                       VALUE 'CLOS'.            
001400         03 LDR-CHROM-NAME                   PIC X(20).                   
001500         03 LDR-STATUS                       PIC X(1).                    
001600           88 LDR-OPERATION-OK                   VALUE 'Y'.               
001700           88 LDR-OPERATION-FAILED               VALUE 'N'.               
001800         03 LDR-ROWS-LOADED                  PIC 9(9) COMP.               
001900         03 FILLER                           PIC X(10).                   
