000100      * **++ area di lavoro della riga di output MIST, valorizzata        
000200      * per ogni mist region qualificata prima della STRING verso         
000300      * la riga TAB-delimited della MIST-OUTPUT                           
000400       01 OUT-FIELDS.                                                     
000500         03 OUT-CHR                          PIC X(20).                   
000600         03 OUT-EXON-START                   PIC 9(9).                    
000700         03 OUT-EXON-END                     PIC 9(9).                    
000800         03 OUT-MIST-START                   PIC 9(9).                    
000900         03 OUT-MIST-END                     PIC 9(9).                    
001000         03 OUT-GENE-ID                      PIC X(20).                   
001100         03 OUT-GENE-NAME                    PIC X(20).                   
001200         03 OUT-EXON-NUMBER                  PIC X(10).                   
001300         03 OUT-EXON-ID                      PIC X(20).                   
001400         03 OUT-TRANS-NAME                   PIC X(20).                   
001500         03 OUT-GENE-BIOTYPE                 PIC X(20).                   
001600         03 OUT-MATCH-TYPE                   PIC X(7).                    
001700         03 FILLER                           PIC X(8).                    
