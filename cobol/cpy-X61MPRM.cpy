000100      * **++ area dei parametri di run (soglia di profondita' e           
000200      * lunghezza minima della regione) letta una sola volta              
000300      * all'avvio                                                         
000400       01 PRM-RECORD.                                                     
000500         03 PRM-THRESHOLD                    PIC 9(9).                    
000600         03 FILLER                           PIC X(1).                    
000700         03 PRM-LENGTH                       PIC 9(9).                    
000800         03 FILLER                           PIC X(61).                   
