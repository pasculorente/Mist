000100      * **++ elenco delle mist region qualificate per l'esone             
000200      * corrente, restituito da X61M003; limite di 5000 regioni           
000300      * per finestra, ben oltre il caso peggiore di un esone.             
000400      * REG-TOT resta COMP binaria (oggetto DEPENDING ON);                
000500      * REG-START/REG-END sono COMP-3 come le altre coordinate            
000600      * del sistema (vedi cpy-X61MDPT, cpy-X61MEXN)                       
000700       01 REG-RESULT-AREA.                                                
000800         03 REG-TOT                      PIC 9(9) COMP VALUE ZERO.        
000900         03 REG-TB.                                                       
001000           05 REG-EL OCCURS 0 TO 5000                                     
001100                     DEPENDING ON REG-TOT                                 
001200                     INDEXED BY REG-IDX.                                  
001300             10 REG-START                    PIC 9(9) COMP-3.             
001400             10 REG-END                      PIC 9(9) COMP-3.             
001500             10 REG-MATCH-TYPE                PIC X(7).                   
001600             10 FILLER                        PIC X(5).                   
