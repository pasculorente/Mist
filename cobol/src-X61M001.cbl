000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.     X61M001.                                           
000300       AUTHOR.         FERRARI.                                           
000400       INSTALLATION.   SERVIZIO ELABORAZIONE DATI - DIVISIONE             
000500                        LABORATORI.                                       
000600       DATE-WRITTEN.   18/04/1988.                                        
000700       DATE-COMPILED.                                                     
000800       SECURITY.       NON CLASSIFICATO.                                  
000900      ************************************************************        
001000      * X61M001                                                           
001100      * **++ programma principale del controllo qualita' MIST:            
001200      *      legge l'elenco dei cromosomi della run, i parametri          
001300      *      di soglia e lunghezza minima e il catalogo di                
001400      *      riferimento degli esoni, e per ciascun esone                 
001500      *      individua - tramite i sottoprogrammi X61M002                 
001600      *      (caricamento tabella di profondita' per cromosoma)           
001700      *      e X61M003 (localizzazione delle mist region) - le            
001800      *      zone di copertura insufficiente da segnalare sulla           
001900      *      MIST-OUTPUT-FILE.  Sostituisce in ambiente                   
002000      *      sequenziale il vecchio giro interattivo del                  
002100      *      laboratorio di bioinformatica che invocava via pipe          
002200      *      l'utility esterna di pileup                                  
002300      ************************************************************        
002400      * STORIA DELLE MODIFICHE                                            
002500      *--------------------------------------------------------           
002600      * DATA      INIZ RICHIESTA   DESCRIZIONE                            
002700      *--------------------------------------------------------           
002800      * 18/04/88  FRR  LAB-0140    Prima emissione.  Caricamento  LAB0140 
002900      *                            elenco cromosomi, lettura              
003000      *                            parametri di soglia/lunghezza,         
003100      *                            giro sul catalogo esoni con            
003200      *                            CALL a X61M002/X61M003.                
003300      * 25/04/88  FRR  LAB-0142    Aggiunta scrittura della riga  LAB0142 
003400      *                            di intestazione sul file di            
003500      *                            uscita prima del primo esone.          
003600      * 12/10/88  FRR  LAB-0148    Gestione esplicita del         LAB0148 
003700      *                            cromosoma non presente                 
003800      *                            nell'elenco: esoni successivi          
003900      *                            sullo stesso cromosoma saltati         
004000      *                            senza abortire la run.                 
004100      * 03/02/90  RCC  LAB-0198    Limite di 500 cromosomi per    LAB0198 
004200      *                            run applicato al caricamento           
004300      *                            dell'elenco (CHR-TOT).                 
004400      * 28/07/92  GLL  LAB-0287    Conteggio MATCH-COUNT          LAB0287 
004500      *                            riportato a fine job nel               
004600      *                            messaggio di chiusura.                 
004700      * 15/01/94  FRR  LAB-0335    Introdotto lo switch UPSI-0    LAB0335 
004800      *                            per attivare da JCL la                 
004900      *                            traccia abbreviata (20                 
005000      *                            colonne) della riga esone in           
005100      *                            lettura, utile in diagnosi su          
005200      *                            cataloghi anomali.                     
005300      * 11/12/98  RCC  LAB-0431    Revisione Anno 2000: nessun    LAB0431 
005400      *                            campo data a 2 cifre presente          
005500      *                            in questo programma;                   
005600      *                            verificato e confermato                
005700      *                            idoneo senza modifiche di              
005800      *                            struttura dati.                        
005900      * 09/06/00  FRR  LAB-0449    Corretto il confronto del      LAB0449 
006000      *                            campo EXON-START/EXON-END non          
006100      *                            numerico in ingresso: valore           
006200      *                            azzerato e segnalato invece di         
006300      *                            abortire.                              
006400      * 20/09/03  GLL  LAB-0502    Elenco cromosomi e catalogo    LAB0502 
006500      *                            esoni ammessi fino a 2.000.000         
006600      *                            basi per cromosoma, per                
006700      *                            pannelli di sequenziamento             
006800      *                            piu' ampi.                             
006900      *--------------------------------------------------------           
007000       ENVIRONMENT DIVISION.                                              
007100       CONFIGURATION SECTION.                                             
007200       SOURCE-COMPUTER.   IBM-370.                                        
007300       OBJECT-COMPUTER.   IBM-370.                                        
007400       SPECIAL-NAMES.                                                     
007500           CLASS NUMVAL-VALID IS '0' THRU '9', SPACE                      
007600           UPSI-0 ON  STATUS IS DEBUG-TRACE-ON                            
007700                  OFF STATUS IS DEBUG-TRACE-OFF.                          
007800                                                                          
007900       INPUT-OUTPUT SECTION.                                              
008000       FILE-CONTROL.                                                      
008100           SELECT CHROMOSOME-LIST-FILE ASSIGN TO CHRLIST                  
008200               ORGANIZATION IS LINE SEQUENTIAL                            
008300               FILE STATUS IS CL-FILE-STATUS.                             
008400           SELECT RUN-PARM-FILE ASSIGN TO RUNPARM                         
008500               ORGANIZATION IS LINE SEQUENTIAL                            
008600               FILE STATUS IS PRM-FILE-STATUS.                            
008700           SELECT EXON-REFERENCE-FILE ASSIGN TO EXONREF                   
008800               ORGANIZATION IS LINE SEQUENTIAL                            
008900               FILE STATUS IS EXN-FILE-STATUS.                            
009000           SELECT MIST-OUTPUT-FILE ASSIGN TO MISTOUT                      
009100               ORGANIZATION IS LINE SEQUENTIAL                            
009200               FILE STATUS IS MO-FILE-STATUS.                             
009300                                                                          
009400       DATA DIVISION.                                                     
009500       FILE SECTION.                                                      
009600       FD  CHROMOSOME-LIST-FILE                                           
009700           LABEL RECORDS ARE OMITTED.                                     
009800       01  CL-RECORD.                                                     
009900           03  CL-TEXT                      PIC X(39).                    
010000           03  FILLER                       PIC X(1).                     
010100                                                                          
010200       FD  RUN-PARM-FILE                                                  
010300           LABEL RECORDS ARE OMITTED.                                     
010400           COPY X61MPRM.                                                  
010500                                                                          
010600       FD  EXON-REFERENCE-FILE                                            
010700           LABEL RECORDS ARE OMITTED.                                     
010800       01  EXN-LINE-BUF.                                                  
010900           03  EXN-LINE-TEXT                PIC X(249).                   
011000           03  FILLER                       PIC X(1).                     
011100                                                                          
011200       FD  MIST-OUTPUT-FILE                                               
011300           LABEL RECORDS ARE OMITTED.                                     
011400       01  MO-RECORD.                                                     
011500           03  MO-TEXT                      PIC X(249).                   
011600           03  FILLER                       PIC X(1).                     
011700                                                                          
011800       WORKING-STORAGE SECTION.                                           
011900       01  WK-LITERALS.                                                   
012000           03  WK-PGM-NAME              PIC X(8) VALUE 'X61M001'.         
012100           03  FILLER                   PIC X(8).                         
012200                                                                          
012300       01  FILE-STATUS-AREA.                                              
012400           03  CL-FILE-STATUS        PIC X(2).                            
012500               88  CL-FILE-OK            VALUE '00'.                      
012600               88  CL-FILE-EOF            VALUE '10'.                     
012700           03  PRM-FILE-STATUS       PIC X(2).                            
012800               88  PRM-FILE-OK           VALUE '00'.                      
012900               88  PRM-FILE-EOF          VALUE '10'.                      
013000           03  EXN-FILE-STATUS       PIC X(2).                            
013100               88  EXN-FILE-OK           VALUE '00'.                      
013200               88  EXN-FILE-EOF          VALUE '10'.                      
013300           03  MO-FILE-STATUS        PIC X(2).                            
013400               88  MO-FILE-OK            VALUE '00'.                      
013500               88  MO-FILE-EOF           VALUE '10'.                      
013600           03  FILLER                   PIC X(8).                         
013700                                                                          
013800       01  SWITCH-AREA.                                                   
013900           03  CL-EOF-SW            PIC X(1) VALUE 'N'.                   
014000           03  EXN-EOF-SW            PIC X(1) VALUE 'N'.                  
014100           03  CHROM-FOUND-SW        PIC X(1) VALUE 'N'.                  
014200           03  DEPTH-LOADED-SW       PIC X(1) VALUE 'N'.                  
014300           03  FILLER                   PIC X(6).                         
014400                                                                          
014500      * MATCH-COUNT-X e' una vista grezza del contatore per               
014600      * controllo in DISPLAY di diagnostica (vedi analogo in              
014700      * X61M002)                                                          
014800       01  COUNTER-AREA.                                                  
014900           03  MATCH-COUNT           PIC 9(9) COMP VALUE ZERO.            
015000           03  MATCH-COUNT-X REDEFINES MATCH-COUNT                        
015100                                        PIC X(4).                         
015200           03  FOUND-CHROM-LENGTH    PIC 9(9) COMP.                       
015300           03  FILLER                   PIC X(8).                         
015400                                                                          
015500       01  CL-PARSE-AREA.                                                 
015600           03  CL-LENGTH-X          PIC X(9).                             
015700           03  FILLER                   PIC X(9).                         
015800                                                                          
015900      * nome cromosoma corrente, troncato a 10 per la diagnostica         
016000      * abbreviata quando UPSI-0 e' attivo da JCL                         
016100       01  CHROM-NAME-COMPARE.                                            
016200           03  CURRENT-CHROM-NAME    PIC X(20).                           
016300           03  CURRENT-CHROM-PADDED REDEFINES                             
016400               CURRENT-CHROM-NAME.                                        
016500               05  CURRENT-CHROM-FIRST10 PIC X(10).                       
016600               05  CURRENT-CHROM-LAST10  PIC X(10).                       
016700           03  FILLER                   PIC X(5).                         
016800                                                                          
016900      * copia della riga esone con vista abbreviata sul solo              
017000      * campo cromosoma, per la traccia diagnostica sotto UPSI-0          
017100       01  EXON-TRACE-AREA.                                               
017200           03  EXON-LINE-COPY        PIC X(250).                          
017300           03  EXON-LINE-HEAD REDEFINES EXON-LINE-COPY.                   
017400               05  EXON-LINE-CHR-PEEK PIC X(20).                          
017500               05  FILLER               PIC X(230).                       
017600                                                                          
017700           COPY X61MCHR.                                                  
017800           COPY X61MEXN.                                                  
017900           COPY X61MOUT.                                                  
018000           COPY X61MDPT.                                                  
018100           COPY X61MREG.                                                  
018200           COPY X61MLDR.                                                  
018300                                                                          
018400       PROCEDURE DIVISION.                                                
018500                                                                          
018600       0000-MAIN-PROCESS.                                                 
018700           DISPLAY WK-PGM-NAME ' - INIZIO CONTROLLO QUALITA MIST'.        
018800           PERFORM 1000-INITIALIZE-RUN.                                   
018900           PERFORM 2000-LOAD-CHROMOSOME-LIST.                             
019000           PERFORM 3000-READ-RUN-PARAMETERS.                              
019100           PERFORM 4000-OPEN-DEPTH-FILE.                                  
019200           PERFORM 5000-OPEN-EXON-AND-OUTPUT-FILES.                       
019300           PERFORM 6000-SKIP-EXON-HEADER-LINE.                            
019400           PERFORM 6100-READ-EXON-RECORD.                                 
019500           PERFORM 7000-PROCESS-ONE-EXON-RECORD                           
019600               UNTIL EXN-EOF-SW EQUAL 'Y'.                                
019700           PERFORM 8000-CLOSE-DEPTH-FILE.                                 
019800           PERFORM 8100-CLOSE-EXON-AND-OUTPUT-FILES.                      
019900           PERFORM 9000-END-OF-JOB.                                       
020000           STOP RUN.                                                      
020100                                                                          
020200       1000-INITIALIZE-RUN.                                               
020300           MOVE ZERO TO MATCH-COUNT.                                      
020400           MOVE SPACES TO CURRENT-CHROM-NAME.                             
020500           MOVE 'N' TO DEPTH-LOADED-SW.                                   
020600                                                                          
020700      *--------------------------------------------------------           
020800      * caricamento in memoria dell'elenco dei cromosomi della            
020900      * run (sostituisce la lettura delle righe @SQ                       
021000      * dell'intestazione BAM)                                            
021100      *--------------------------------------------------------           
021200       2000-LOAD-CHROMOSOME-LIST.                                         
021300           MOVE ZERO TO CHR-TOT.                                          
021400           OPEN INPUT CHROMOSOME-LIST-FILE.                               
021500           IF NOT CL-FILE-OK                                              
021600               DISPLAY WK-PGM-NAME                                        
021700                   ' - OPEN CHRLIST FALLITA, STATUS '                     
021800                   CL-FILE-STATUS                                         
021900               GO TO 9900-ABORT-RUN                                       
022000           END-IF.                                                        
022100           PERFORM 2010-READ-CHROMOSOME-LIST-RECORD.                      
022200           PERFORM 2020-APPEND-CHROM-ENTRY                                
022300               UNTIL CL-EOF-SW EQUAL 'Y'.                                 
022400           CLOSE CHROMOSOME-LIST-FILE.                                    
022500                                                                          
022600       2010-READ-CHROMOSOME-LIST-RECORD.                                  
022700           READ CHROMOSOME-LIST-FILE                                      
022800               AT END                                                     
022900                   MOVE 'Y' TO CL-EOF-SW                                  
023000           END-READ.                                                      
023100           IF NOT CL-FILE-OK AND NOT CL-FILE-EOF                          
023200               DISPLAY WK-PGM-NAME                                        
023300                   ' - READ CHRLIST FALLITA, STATUS '                     
023400                   CL-FILE-STATUS                                         
023500               GO TO 9900-ABORT-RUN                                       
023600           END-IF.                                                        
023700                                                                          
023800       2020-APPEND-CHROM-ENTRY.                                           
023900           IF CHR-TOT < 500                                               
024000               ADD 1 TO CHR-TOT                                           
024100               UNSTRING CL-RECORD DELIMITED BY SPACE                      
024200                   INTO CHR-NAME (CHR-TOT)                                
024300                       CL-LENGTH-X                                        
024400               END-UNSTRING                                               
024500               IF CL-LENGTH-X IS NUMVAL-VALID                             
024600                   COMPUTE CHR-LENGTH (CHR-TOT) =                         
024700                       FUNCTION NUMVAL (CL-LENGTH-X)                      
024800               ELSE                                                       
024900                   MOVE ZERO TO CHR-LENGTH (CHR-TOT)                      
025000               END-IF                                                     
025100           ELSE                                                           
025200               DISPLAY WK-PGM-NAME                                        
025300                   ' - ELENCO CROMOSOMI TRONCATO A 500 RIGHE'             
025400           END-IF.                                                        
025500           PERFORM 2010-READ-CHROMOSOME-LIST-RECORD.                      
025600                                                                          
025700      *--------------------------------------------------------           
025800      * parametri di soglia/lunghezza minima, validi per                  
025900      * l'intera run                                                      
026000      *--------------------------------------------------------           
026100       3000-READ-RUN-PARAMETERS.                                          
026200           OPEN INPUT RUN-PARM-FILE.                                      
026300           IF NOT PRM-FILE-OK                                             
026400               DISPLAY WK-PGM-NAME                                        
026500                   ' - OPEN RUNPARM FALLITA, STATUS '                     
026600                   PRM-FILE-STATUS                                        
026700               GO TO 9900-ABORT-RUN                                       
026800           END-IF.                                                        
026900           READ RUN-PARM-FILE                                             
027000               AT END                                                     
027100                   DISPLAY WK-PGM-NAME                                    
027200                       ' - RUNPARM VUOTO, PARAMETRI MANCANTI'             
027300                   GO TO 9900-ABORT-RUN                                   
027400           END-READ.                                                      
027500           IF NOT PRM-FILE-OK                                             
027600               DISPLAY WK-PGM-NAME                                        
027700                   ' - READ RUNPARM FALLITA, STATUS '                     
027800                   PRM-FILE-STATUS                                        
027900               GO TO 9900-ABORT-RUN                                       
028000           END-IF.                                                        
028100           CLOSE RUN-PARM-FILE.                                           
028200           DISPLAY WK-PGM-NAME ' - SOGLIA: ' PRM-THRESHOLD                
028300               ' LUNGHEZZA MINIMA: ' PRM-LENGTH.                          
028400                                                                          
028500      *--------------------------------------------------------           
028600      * X61M002 possiede il ciclo di vita della DEPTH-FILE; qui           
028700      * la si apre una sola volta per l'intera run                        
028800      *--------------------------------------------------------           
028900       4000-OPEN-DEPTH-FILE.                                              
029000           MOVE 'OPEN' TO LDR-FUNCTION-CODE.                              
029100           CALL 'X61M002' USING LDR-CONTROL-AREA DEP-TABLE-AREA.          
029200           IF LDR-OPERATION-FAILED                                        
029300               DISPLAY WK-PGM-NAME                                        
029400                   ' - APERTURA DEPTH-FILE FALLITA'                       
029500               GO TO 9900-ABORT-RUN                                       
029600           END-IF.                                                        
029700                                                                          
029800       5000-OPEN-EXON-AND-OUTPUT-FILES.                                   
029900           OPEN INPUT EXON-REFERENCE-FILE.                                
030000           IF NOT EXN-FILE-OK                                             
030100               DISPLAY WK-PGM-NAME                                        
030200                   ' - OPEN EXONREF FALLITA, STATUS '                     
030300                   EXN-FILE-STATUS                                        
030400               GO TO 9900-ABORT-RUN                                       
030500           END-IF.                                                        
030600           OPEN OUTPUT MIST-OUTPUT-FILE.                                  
030700           IF NOT MO-FILE-OK                                              
030800               DISPLAY WK-PGM-NAME                                        
030900                   ' - OPEN MISTOUT FALLITA, STATUS '                     
031000                   MO-FILE-STATUS                                         
031100               GO TO 9900-ABORT-RUN                                       
031200           END-IF.                                                        
031300           PERFORM 5100-WRITE-OUTPUT-HEADER.                              
031400                                                                          
031500       5100-WRITE-OUTPUT-HEADER.                                          
031600           MOVE SPACES TO MO-RECORD.                                      
031700           STRING 'chrom'            DELIMITED BY SIZE                    
031800                  X'09'              DELIMITED BY SIZE                    
031900                  'exon_start'       DELIMITED BY SIZE                    
032000                  X'09'              DELIMITED BY SIZE                    
032100                  'exon_end'         DELIMITED BY SIZE                    
032200                  X'09'              DELIMITED BY SIZE                    
032300                  'mist_start'       DELIMITED BY SIZE                    
032400                  X'09'              DELIMITED BY SIZE                    
032500                  'mist_end'         DELIMITED BY SIZE                    
032600                  X'09'              DELIMITED BY SIZE                    
032700                  'gene_id'          DELIMITED BY SIZE                    
032800                  X'09'              DELIMITED BY SIZE                    
032900                  'gene_name'        DELIMITED BY SIZE                    
033000                  X'09'              DELIMITED BY SIZE                    
033100                  'exon_number'      DELIMITED BY SIZE                    
033200                  X'09'              DELIMITED BY SIZE                    
033300                  'exon_id'          DELIMITED BY SIZE                    
033400                  X'09'              DELIMITED BY SIZE                    
033500                  'transcript_name'  DELIMITED BY SIZE                    
033600                  X'09'              DELIMITED BY SIZE                    
033700                  'biotype'          DELIMITED BY SIZE                    
033800                  X'09'              DELIMITED BY SIZE                    
033900                  'match'            DELIMITED BY SIZE                    
034000               INTO MO-RECORD                                             
034100           END-STRING.                                                    
034200           WRITE MO-RECORD.                                               
034300           IF NOT MO-FILE-OK                                              
034400               DISPLAY WK-PGM-NAME                                        
034500                   ' - WRITE INTESTAZ. MISTOUT FALLITA, STATUS '          
034600                   MO-FILE-STATUS                                         
034700               GO TO 9900-ABORT-RUN                                       
034800           END-IF.                                                        
034900                                                                          
035000       6000-SKIP-EXON-HEADER-LINE.                                        
035100           READ EXON-REFERENCE-FILE                                       
035200               AT END                                                     
035300                   MOVE 'Y' TO EXN-EOF-SW                                 
035400           END-READ.                                                      
035500           IF NOT EXN-FILE-OK AND NOT EXN-FILE-EOF                        
035600               DISPLAY WK-PGM-NAME                                        
035700                   ' - READ INTESTAZIONE EXONREF FALLITA, STATUS '        
035800                   EXN-FILE-STATUS                                        
035900               GO TO 9900-ABORT-RUN                                       
036000           END-IF.                                                        
036100                                                                          
036200       6100-READ-EXON-RECORD.                                             
036300           READ EXON-REFERENCE-FILE                                       
036400               AT END                                                     
036500                   MOVE 'Y' TO EXN-EOF-SW                                 
036600           END-READ.                                                      
036700           IF NOT EXN-FILE-OK AND NOT EXN-FILE-EOF                        
036800               DISPLAY WK-PGM-NAME                                        
036900                   ' - READ EXONREF FALLITA, STATUS '                     
037000                   EXN-FILE-STATUS                                        
037100               GO TO 9900-ABORT-RUN                                       
037200           END-IF.                                                        
037300           IF DEBUG-TRACE-ON AND NOT EXN-FILE-EOF                         
037400               MOVE EXN-LINE-BUF TO EXON-LINE-COPY                        
037500               DISPLAY WK-PGM-NAME ' - RIGA ESONE (TRACCIA) '             
037600                   EXON-LINE-CHR-PEEK                                     
037700           END-IF.                                                        
037800                                                                          
037900      *--------------------------------------------------------           
038000      * elaborazione di un record del catalogo esoni                      
038100      *--------------------------------------------------------           
038200       7000-PROCESS-ONE-EXON-RECORD.                                      
038300           PERFORM 7100-PARSE-EXON-LINE.                                  
038400           IF EXN-CHR NOT EQUAL CURRENT-CHROM-NAME                        
038500               PERFORM 7200-SWITCH-CHROMOSOME                             
038600           END-IF.                                                        
038700           IF DEPTH-LOADED-SW EQUAL 'Y'                                   
038800               PERFORM 7300-LOCATE-AND-WRITE-REGIONS                      
038900           END-IF.                                                        
039000           PERFORM 6100-READ-EXON-RECORD.                                 
039100                                                                          
039200       7100-PARSE-EXON-LINE.                                              
039300           UNSTRING EXN-LINE-BUF DELIMITED BY X'09'                       
039400               INTO EXN-CHR, EXN-START-X, EXN-END-X, EXN-GENE-ID,         
039500                    EXN-GENE-NAME, EXN-NUMBER, EXN-ID,                    
039600                    EXN-TRANS-NAME, EXN-TRANS-INFO,                       
039700                    EXN-GENE-BIOTYPE                                      
039800           END-UNSTRING.                                                  
039900           IF EXN-START-X IS NUMVAL-VALID                                 
040000               COMPUTE EXN-START = FUNCTION NUMVAL (EXN-START-X)          
040100           ELSE                                                           
040200               MOVE ZERO TO EXN-START                                     
040300               DISPLAY WK-PGM-NAME                                        
040400                   ' - EXON-START NON NUMERICO, AZZERATO: '               
040500                   EXN-START-X                                            
040600           END-IF.                                                        
040700           IF EXN-END-X IS NUMVAL-VALID                                   
040800               COMPUTE EXN-END = FUNCTION NUMVAL (EXN-END-X)              
040900           ELSE                                                           
041000               MOVE ZERO TO EXN-END                                       
041100               DISPLAY WK-PGM-NAME                                        
041200                   ' - EXON-END NON NUMERICO, AZZERATO: '                 
041300                   EXN-END-X                                              
041400           END-IF.                                                        
041500                                                                          
041600      * il cromosoma richiesto non presente nell'elenco non               
041700      * abortisce la run: gli esoni di quel cromosoma vengono             
041800      * solo saltati                                                      
041900       7200-SWITCH-CHROMOSOME.                                            
042000           MOVE EXN-CHR TO CURRENT-CHROM-NAME.                            
042100           MOVE 'N' TO DEPTH-LOADED-SW.                                   
042200           PERFORM 7210-FIND-CHROM-IN-TABLE.                              
042300           IF CHROM-FOUND-SW EQUAL 'Y'                                    
042400               MOVE FOUND-CHROM-LENGTH TO DEP-TBL-LENGTH                  
042500               MOVE CURRENT-CHROM-NAME TO LDR-CHROM-NAME                  
042600               MOVE 'LOAD' TO LDR-FUNCTION-CODE                           
042700               CALL 'X61M002' USING LDR-CONTROL-AREA                      
042800                   DEP-TABLE-AREA                                         
042900               MOVE 'Y' TO DEPTH-LOADED-SW                                
043000           ELSE                                                           
043100               DISPLAY WK-PGM-NAME                                        
043200                   ' - CROMOSOMA NON IN ELENCO, ESONI SALTATI: '          
043300                   CURRENT-CHROM-FIRST10                                  
043400           END-IF.                                                        
043500                                                                          
043600       7210-FIND-CHROM-IN-TABLE.                                          
043700           MOVE 'N' TO CHROM-FOUND-SW.                                    
043800           MOVE ZERO TO FOUND-CHROM-LENGTH.                               
043900           PERFORM 7220-TEST-ONE-CHROM-ENTRY                              
044000               VARYING CHR-IDX FROM 1 BY 1                                
044100               UNTIL CHR-IDX > CHR-TOT                                    
044200                  OR CHROM-FOUND-SW EQUAL 'Y'.                            
044300                                                                          
044400       7220-TEST-ONE-CHROM-ENTRY.                                         
044500           IF CHR-NAME (CHR-IDX) EQUAL                                    
044600               CURRENT-CHROM-NAME                                         
044700               MOVE 'Y' TO CHROM-FOUND-SW                                 
044800               MOVE CHR-LENGTH (CHR-IDX)                                  
044900                   TO FOUND-CHROM-LENGTH                                  
045000           END-IF.                                                        
045100                                                                          
045200       7300-LOCATE-AND-WRITE-REGIONS.                                     
045300           CALL 'X61M003' USING EXN-FIELDS PRM-RECORD                     
045400               DEP-TABLE-AREA REG-RESULT-AREA.                            
045500           PERFORM 7310-WRITE-ONE-REGION                                  
045600               VARYING REG-IDX FROM 1 BY 1                                
045700               UNTIL REG-IDX > REG-TOT.                                   
045800                                                                          
045900       7310-WRITE-ONE-REGION.                                             
046000           PERFORM 7320-BUILD-OUTPUT-FIELDS.                              
046100           PERFORM 7325-STRING-OUTPUT-LINE.                               
046200           PERFORM 7330-WRITE-OUTPUT-RECORD.                              
046300           ADD 1 TO MATCH-COUNT.                                          
046400                                                                          
046500       7320-BUILD-OUTPUT-FIELDS.                                          
046600           MOVE EXN-CHR TO OUT-CHR.                                       
046700           MOVE EXN-START TO OUT-EXON-START.                              
046800           MOVE EXN-END TO OUT-EXON-END.                                  
046900           MOVE REG-START (REG-IDX) TO OUT-MIST-START.                    
047000           MOVE REG-END (REG-IDX) TO OUT-MIST-END.                        
047100           MOVE EXN-GENE-ID TO OUT-GENE-ID.                               
047200           MOVE EXN-GENE-NAME TO OUT-GENE-NAME.                           
047300           MOVE EXN-NUMBER TO OUT-EXON-NUMBER.                            
047400           MOVE EXN-ID TO OUT-EXON-ID.                                    
047500           MOVE EXN-TRANS-NAME TO OUT-TRANS-NAME.                         
047600           MOVE EXN-GENE-BIOTYPE TO OUT-GENE-BIOTYPE.                     
047700           MOVE REG-MATCH-TYPE (REG-IDX) TO OUT-MATCH-TYPE.               
047800                                                                          
047900       7325-STRING-OUTPUT-LINE.                                           
048000           MOVE SPACES TO MO-RECORD.                                      
048100           STRING FUNCTION TRIM (OUT-CHR) DELIMITED BY SIZE               
048200                  X'09' DELIMITED BY SIZE                                 
048300                  OUT-EXON-START DELIMITED BY SIZE                        
048400                  X'09' DELIMITED BY SIZE                                 
048500                  OUT-EXON-END DELIMITED BY SIZE                          
048600                  X'09' DELIMITED BY SIZE                                 
048700                  OUT-MIST-START DELIMITED BY SIZE                        
048800                  X'09' DELIMITED BY SIZE                                 
048900                  OUT-MIST-END DELIMITED BY SIZE                          
049000                  X'09' DELIMITED BY SIZE                                 
049100                  FUNCTION TRIM (OUT-GENE-ID) DELIMITED BY SIZE           
049200                  X'09' DELIMITED BY SIZE                                 
049300                  FUNCTION TRIM (OUT-GENE-NAME) DELIMITED BY SIZE         
049400                  X'09' DELIMITED BY SIZE                                 
049500                  FUNCTION TRIM (OUT-EXON-NUMBER) DELIMITED               
049600                      BY SIZE                                             
049700                  X'09' DELIMITED BY SIZE                                 
049800                  FUNCTION TRIM (OUT-EXON-ID) DELIMITED BY SIZE           
049900                  X'09' DELIMITED BY SIZE                                 
050000                  FUNCTION TRIM (OUT-TRANS-NAME) DELIMITED BY             
050100                      SIZE                                                
050200                  X'09' DELIMITED BY SIZE                                 
050300                  FUNCTION TRIM (OUT-GENE-BIOTYPE) DELIMITED              
050400                      BY SIZE                                             
050500                  X'09' DELIMITED BY SIZE                                 
050600                  FUNCTION TRIM (OUT-MATCH-TYPE) DELIMITED BY             
050700                      SIZE                                                
050800               INTO MO-RECORD                                             
050900           END-STRING.                                                    
051000                                                                          
051100       7330-WRITE-OUTPUT-RECORD.                                          
051200           WRITE MO-RECORD.                                               
051300           IF NOT MO-FILE-OK                                              
051400               DISPLAY WK-PGM-NAME                                        
051500                   ' - WRITE MISTOUT FALLITA, STATUS '                    
051600                   MO-FILE-STATUS                                         
051700               GO TO 9900-ABORT-RUN                                       
051800           END-IF.                                                        
051900                                                                          
052000       8000-CLOSE-DEPTH-FILE.                                             
052100           MOVE 'CLOS' TO LDR-FUNCTION-CODE.                              
052200           CALL 'X61M002' USING LDR-CONTROL-AREA DEP-TABLE-AREA.          
052300                                                                          
052400       8100-CLOSE-EXON-AND-OUTPUT-FILES.                                  
052500           CLOSE EXON-REFERENCE-FILE.                                     
052600           CLOSE MIST-OUTPUT-FILE.                                        
052700                                                                          
052800       9000-END-OF-JOB.                                                   
052900           DISPLAY WK-PGM-NAME ' - FINE CONTROLLO QUALITA MIST'.          
053000           DISPLAY WK-PGM-NAME ' - TOTALE MIST REGION SCRITTE: '          
053100               MATCH-COUNT.                                               
053200                                                                          
053300       9900-ABORT-RUN.                                                    
053400           DISPLAY WK-PGM-NAME ' - ESECUZIONE ABORTITA'.                  
053500           MOVE 16 TO RETURN-CODE.                                        
053600           STOP RUN.                                                      
