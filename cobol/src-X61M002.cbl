000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.     X61M002.                                           
000300       AUTHOR.         RICCI.                                             
000400       INSTALLATION.   SERVIZIO ELABORAZIONE DATI - DIVISIONE             
000500                        LABORATORI.                                       
000600       DATE-WRITTEN.   22/04/1988.                                        
000700       DATE-COMPILED.                                                     
000800       SECURITY.       NON CLASSIFICATO.                                  
000900      ************************************************************        
001000      * X61M002                                                           
001100      * **++ sottoprogramma di caricamento della tabella di               
001200      *      profondita' per base, un cromosoma alla volta,               
001300      *      dalla DEPTH-FILE (sostituisce la pipe verso                  
001400      *      l'utility esterna di pileup del vecchio schema).             
001500      *      E' l'unico programma del sistema MIST che possiede           
001600      *      il ciclo di vita della DEPTH-FILE: il chiamante              
001700      *      (X61M001) pilota apertura, caricamento per                   
001800      *      ciascun cromosoma e chiusura tramite                         
001900      *      LDR-FUNCTION-CODE.  La DEPTH-FILE e' un unico file           
002000      *      sequenziale ordinato per cromosoma e, dentro il              
002100      *      cromosoma, per posizione; il sottoprogramma                  
002200      *      mantiene in WORKING-STORAGE una riga di lookahead            
002300      *      fra le CALL per riconoscere il cambio cromosoma              
002400      *      senza leggere oltre                                          
002500      ************************************************************        
002600      * STORIA DELLE MODIFICHE                                            
002700      *--------------------------------------------------------           
002800      * DATA      INIZ RICHIESTA   DESCRIZIONE                            
002900      *--------------------------------------------------------           
003000      * 22/04/88  RCC  LAB-0143    Prima emissione.  Apertura     LAB0143 
003100      *                            sequenziale della DEPTH-FILE,          
003200      *                            lookahead di una riga,                 
003300      *                            caricamento della tabella per          
003400      *                            il cromosoma richiesto.                
003500      * 09/11/88  RCC  LAB-0151    Azzeramento esplicito della    LAB0151 
003600      *                            tabella prima del caricamento,         
003700      *                            per evitare residui del                
003800      *                            cromosoma precedente sulle             
003900      *                            posizioni non coperte dal              
004000      *                            pileup.                                
004100      * 14/03/90  GLL  LAB-0209    Aggiunta DISPLAY di diagnosticaLAB0209 
004200      *                            abbreviata (20 colonne) per            
004300      *                            console a 80 colonne.                  
004400      * 02/08/91  RCC  LAB-0260    Corretto confronto fra nome    LAB0260 
004500      *                            cromosoma richiesto e                  
004600      *                            lookahead quando la DEPTH-FILE         
004700      *                            e' vuota.                              
004800      * 17/01/93  RCC  LAB-0318    Contatore righe caricate       LAB0318 
004900      *                            riportato al chiamante in              
005000      *                            LDR-ROWS-LOADED per la                 
005100      *                            diagnostica di fine job.               
005200      * 23/06/95  GLL  LAB-0377    Tolta la dipendenza dall'esito LAB0377 
005300      *                            "cromosoma trovato" come causa         
005400      *                            di scarto: lo scarto e' deciso         
005500      *                            dal chiamante sulla                    
005600      *                            CHROMOSOME-LIST, qui si                
005700      *                            riporta solo l'esito meccanico         
005800      *                            della lettura.                         
005900      * 11/12/98  RCC  LAB-0431    Revisione Anno 2000: nessun    LAB0431 
006000      *                            campo data a due cifre                 
006100      *                            presente in questo programma;          
006200      *                            verificato e confermato                
006300      *                            idoneo senza modifiche.                
006400      * 04/09/01  GLL  LAB-0466    Limite della tabella di        LAB0466 
006500      *                            profondita' portato a                  
006600      *                            2.000.000 posizioni, per               
006700      *                            allineamento con la copy               
006800      *                            DEP-TBL condivisa.                     
006900      *--------------------------------------------------------           
007000       ENVIRONMENT DIVISION.                                              
007100       CONFIGURATION SECTION.                                             
007200       SOURCE-COMPUTER.   IBM-370.                                        
007300       OBJECT-COMPUTER.   IBM-370.                                        
007400       SPECIAL-NAMES.                                                     
007500           CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.                     
007600                                                                          
007700       INPUT-OUTPUT SECTION.                                              
007800       FILE-CONTROL.                                                      
007900           SELECT DEPTH-FILE ASSIGN TO DEPTHFIL                           
008000               ORGANIZATION IS LINE SEQUENTIAL                            
008100               FILE STATUS IS DEP-FILE-STATUS.                            
008200                                                                          
008300       DATA DIVISION.                                                     
008400       FILE SECTION.                                                      
008500       FD  DEPTH-FILE                                                     
008600           LABEL RECORDS ARE OMITTED.                                     
008700           COPY X61MDEP.                                                  
008800                                                                          
008900       WORKING-STORAGE SECTION.                                           
009000       01  WK-LITERALS.                                                   
009100           03  WK-PGM-NAME              PIC X(8) VALUE 'X61M002'.         
009200           03  FILLER                   PIC X(8).                         
009300                                                                          
009400       01  FILE-STATUS-AREA.                                              
009500           03  DEP-FILE-STATUS       PIC X(2).                            
009600               88  DEP-FILE-OK            VALUE '00'.                     
009700               88  DEP-FILE-EOF            VALUE '10'.                    
009800           03  FILLER                   PIC X(8).                         
009900                                                                          
010000       01  SWITCH-AREA.                                                   
010100           03  DEP-OPENED-SW         PIC X(1) VALUE 'N'.                  
010200           03  DEP-EOF-SW            PIC X(1) VALUE 'N'.                  
010300           03  FILLER                   PIC X(8).                         
010400                                                                          
010500       01  COUNTER-AREA.                                                  
010600           03  ROWS-LOADED           PIC 9(9) COMP VALUE ZERO.            
010700           03  FILLER                   PIC X(8).                         
010800                                                                          
010900      * lookahead di una riga fra le CALL, per riconoscere il             
011000      * cambio di cromosoma senza consumare la prima riga del             
011100      * cromosoma successivo                                              
011200       01  LOOKAHEAD-AREA.                                                
011300           03  LOOKAHEAD-REC.                                             
011400               05  LOOKAHEAD-CHR     PIC X(20).                           
011500               05  LOOKAHEAD-POS     PIC 9(9).                            
011600               05  LOOKAHEAD-BASE    PIC X(1).                            
011700               05  LOOKAHEAD-DEPTH   PIC 9(9).                            
011800           03  LOOKAHEAD-FLAT REDEFINES LOOKAHEAD-REC                     
011900                                        PIC X(39).                        
012000           03  FILLER                   PIC X(9).                         
012100                                                                          
012200      * vista grezza di ROWS-LOADED per controllo in DISPLAY,             
012300      * quando il dump decimale COMP non e' leggibile a console           
012400       01  DEBUG-DISPLAY-AREA.                                            
012500           03  ROWS-LOADED-B         PIC 9(9) COMP.                       
012600           03  ROWS-LOADED-X REDEFINES ROWS-LOADED-B                      
012700                                        PIC X(4).                         
012800           03  FILLER                   PIC X(4).                         
012900                                                                          
013000      * nome cromosoma corrente, troncato a 10 per diagnostica            
013100      * abbreviata su console a 80 colonne                                
013200       01  CHROM-NAME-COMPARE.                                            
013300           03  CHROM-NAME-TEXT       PIC X(20).                           
013400           03  CHROM-NAME-PADDED REDEFINES CHROM-NAME-TEXT.               
013500               05  CHROM-NAME-FIRST10    PIC X(10).                       
013600               05  CHROM-NAME-LAST10     PIC X(10).                       
013700           03  FILLER                   PIC X(5).                         
013800                                                                          
013900       LINKAGE SECTION.                                                   
014000           COPY X61MLDR.                                                  
014100           COPY X61MDPT.                                                  
014200                                                                          
014300       PROCEDURE DIVISION USING LDR-CONTROL-AREA DEP-TABLE-AREA.          
014400                                                                          
014500       0000-DISPATCH-FUNCTION.                                            
014600           MOVE 'Y' TO LDR-STATUS.                                        
014700           EVALUATE TRUE                                                  
014800               WHEN LDR-FN-OPEN                                           
014900                   PERFORM 1000-OPEN-DEPTH-FILE                           
015000               WHEN LDR-FN-LOAD                                           
015100                   PERFORM 2000-LOAD-CHROMOSOME-ROWS                      
015200               WHEN LDR-FN-CLOSE                                          
015300                   PERFORM 8000-CLOSE-DEPTH-FILE                          
015400               WHEN OTHER                                                 
015500                   MOVE 'N' TO LDR-STATUS                                 
015600                   DISPLAY WK-PGM-NAME                                    
015700                       ' - CODICE FUNZIONE NON VALIDO: '                  
015800                       LDR-FUNCTION-CODE                                  
015900           END-EVALUATE.                                                  
016000           GOBACK.                                                        
016100                                                                          
016200       1000-OPEN-DEPTH-FILE.                                              
016300           OPEN INPUT DEPTH-FILE.                                         
016400           IF DEP-FILE-OK                                                 
016500               MOVE 'Y' TO DEP-OPENED-SW                                  
016600               PERFORM 1100-PRIME-LOOKAHEAD-ROW                           
016700           ELSE                                                           
016800               MOVE 'N' TO LDR-STATUS                                     
016900               DISPLAY WK-PGM-NAME                                        
017000                   ' - OPEN DEPTH-FILE FALLITA, STATUS '                  
017100                   DEP-FILE-STATUS                                        
017200           END-IF.                                                        
017300                                                                          
017400       1100-PRIME-LOOKAHEAD-ROW.                                          
017500           READ DEPTH-FILE                                                
017600               AT END                                                     
017700                   MOVE 'Y' TO DEP-EOF-SW                                 
017800           END-READ.                                                      
017900           IF DEP-FILE-OK                                                 
018000               MOVE DEP-CHR TO LOOKAHEAD-CHR                              
018100               MOVE DEP-POSITION TO LOOKAHEAD-POS                         
018200               MOVE DEP-REF-BASE TO LOOKAHEAD-BASE                        
018300               MOVE DEP-DEPTH TO LOOKAHEAD-DEPTH                          
018400           ELSE                                                           
018500               IF NOT DEP-FILE-EOF                                        
018600                   MOVE 'N' TO LDR-STATUS                                 
018700                   DISPLAY WK-PGM-NAME                                    
018800                       ' - READ DEPTH-FILE FALLITA, STATUS '              
018900                       DEP-FILE-STATUS                                    
019000               END-IF                                                     
019100           END-IF.                                                        
019200                                                                          
019300       2000-LOAD-CHROMOSOME-ROWS.                                         
019400           MOVE ZERO TO ROWS-LOADED.                                      
019500           MOVE LDR-CHROM-NAME TO CHROM-NAME-TEXT.                        
019600           DISPLAY WK-PGM-NAME ' - CARICO CROMOSOMA '                     
019700               CHROM-NAME-FIRST10.                                        
019800           PERFORM 2100-CLEAR-ONE-DEPTH-CELL                              
019900               VARYING DEP-TBL-IDX FROM 1 BY 1                            
020000               UNTIL DEP-TBL-IDX > DEP-TBL-LENGTH.                        
020100           PERFORM 2200-LOAD-ONE-ROW THRU 2200-LOAD-ONE-ROW-EXIT.         
020200           MOVE ROWS-LOADED TO LDR-ROWS-LOADED.                           
020300           MOVE ROWS-LOADED TO ROWS-LOADED-B.                             
020400           DISPLAY WK-PGM-NAME ' - RIGHE CARICATE (HEX GREZZO) '          
020500               ROWS-LOADED-X.                                             
020600                                                                          
020700       2100-CLEAR-ONE-DEPTH-CELL.                                         
020800           MOVE ZERO TO DEP-TBL-VALUE (DEP-TBL-IDX).                      
020900                                                                          
021000       2200-LOAD-ONE-ROW.                                                 
021100           IF DEP-EOF-SW EQUAL 'Y'                                        
021200               GO TO 2200-LOAD-ONE-ROW-EXIT                               
021300           END-IF.                                                        
021400           IF LOOKAHEAD-CHR NOT EQUAL LDR-CHROM-NAME                      
021500               GO TO 2200-LOAD-ONE-ROW-EXIT                               
021600           END-IF.                                                        
021700           IF LOOKAHEAD-POS > ZERO                                        
021800                   AND LOOKAHEAD-POS NOT GREATER THAN                     
021900                       DEP-TBL-LENGTH                                     
022000               MOVE LOOKAHEAD-DEPTH                                       
022100                   TO DEP-TBL-VALUE (LOOKAHEAD-POS)                       
022200           END-IF.                                                        
022300           ADD 1 TO ROWS-LOADED.                                          
022400           PERFORM 1100-PRIME-LOOKAHEAD-ROW.                              
022500           GO TO 2200-LOAD-ONE-ROW.                                       
022600       2200-LOAD-ONE-ROW-EXIT.                                            
022700           EXIT.                                                          
022800                                                                          
022900       8000-CLOSE-DEPTH-FILE.                                             
023000           IF DEP-OPENED-SW EQUAL 'Y'                                     
023100               CLOSE DEPTH-FILE                                           
023200               MOVE 'N' TO DEP-OPENED-SW                                  
023300           END-IF.                                                        
