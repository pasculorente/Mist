000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.     X61M003.                                           
000300       AUTHOR.         GALLI.                                             
000400       INSTALLATION.   SERVIZIO ELABORAZIONE DATI - DIVISIONE             
000500                        LABORATORI.                                       
000600       DATE-WRITTEN.   29/04/1988.                                        
000700       DATE-COMPILED.                                                     
000800       SECURITY.       NON CLASSIFICATO.                                  
000900      ************************************************************        
001000      * X61M003                                                           
001100      * **++ sottoprogramma di individuazione delle mist region           
001200      *      per un esone: costruisce la finestra di scansione            
001300      *      attorno all'esone, percorre la tabella di                    
001400      *      profondita' del cromosoma corrente posizione per             
001500      *      posizione, isola le sequenze contigue sotto soglia,          
001600      *      le filtra per lunghezza minima e classifica                  
001700      *      ciascuna regione qualificata rispetto ai confini             
001800      *      dell'esone (INSIDE/OVERLAP/LEFT/RIGHT).  Non                 
001900      *      possiede file propri; riceve la tabella di                   
002000      *      profondita' gia' caricata da X61M002 e restituisce           
002100      *      l'elenco delle regioni al chiamante (X61M001) per            
002200      *      la scrittura sulla MIST-OUTPUT-FILE                          
002300      ************************************************************        
002400      * STORIA DELLE MODIFICHE                                            
002500      *--------------------------------------------------------           
002600      * DATA      INIZ RICHIESTA   DESCRIZIONE                            
002700      *--------------------------------------------------------           
002800      * 29/04/88  GLL  LAB-0144    Prima emissione.  Finestra     LAB0144 
002900      *                            fissa di 10 basi, soglia e             
003000      *                            lunghezza minima passate dal           
003100      *                            chiamante.                             
003200      * 16/11/88  GLL  LAB-0152    Il ciclo di scansione NON      LAB0152 
003300      *                            chiude una regione ancora              
003400      *                            aperta al raggiungimento               
003500      *                            della fine della finestra: la          
003600      *                            regione resta scartata, per            
003700      *                            coerenza con la logica                 
003800      *                            originaria del laboratorio di          
003900      *                            bioinformatica.                        
004000      * 21/03/90  RCC  LAB-0210    Limite di 5000 regioni per     LAB0210 
004100      *                            esone, per proteggere                  
004200      *                            REG-RESULT-AREA da un                  
004300      *                            cromosoma degenere.                    
004400      * 05/09/91  GLL  LAB-0261    Classificazione a quattro vie  LAB0261 
004500      *                            riportata su EVALUATE unico,           
004600      *                            prima era su due IF annidati.          
004700      * 19/02/94  GLL  LAB-0341    Corretta la clausola di        LAB0341 
004800      *                            clamping della finestra                
004900      *                            quando l'esone e' vicino               
005000      *                            all'inizio o alla fine del             
005100      *                            cromosoma.                             
005200      * 11/12/98  RCC  LAB-0431    Revisione Anno 2000: nessun    LAB0431 
005300      *                            campo data a 2 cifre presente          
005400      *                            in questo programma;                   
005500      *                            verificato e confermato                
005600      *                            idoneo senza modifiche di              
005700      *                            struttura dati.                        
005800      * 14/05/02  GLL  LAB-0481    Coordinate e profondita'       LAB0481 
005900      *                            portate a COMP-3, uniformi             
006000      *                            con la copy condivisa                  
006100      *                            DEP-TBL.                               
006200      * 10/03/04  GLL  LAB-0510    Il ciclo di scansione          LAB0510 
006300      *                            leggeva anche la                       
006400      *                            posizione di fine                      
006500      *                            finestra: corretto il                  
006600      *                            limite superiore per                   
006700      *                            escluderla, come in                    
006800      *                            origine (vedi LAB-0152).               
006900      *--------------------------------------------------------           
007000       ENVIRONMENT DIVISION.                                              
007100       CONFIGURATION SECTION.                                             
007200       SOURCE-COMPUTER.   IBM-370.                                        
007300       OBJECT-COMPUTER.   IBM-370.                                        
007400       SPECIAL-NAMES.                                                     
007500           CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.                     
007600                                                                          
007700       DATA DIVISION.                                                     
007800       WORKING-STORAGE SECTION.                                           
007900       01  WK-LITERALS.                                                   
008000           03  WK-PGM-NAME              PIC X(8) VALUE 'X61M003'.         
008100           03  WK-WINDOW-SIZE           PIC 9(9) COMP VALUE 10.           
008200           03  FILLER                   PIC X(8).                         
008300                                                                          
008400      * finestra di scansione, clampata entro i limiti della              
008500      * tabella di profondita' del cromosoma corrente                     
008600       01  WINDOW-AREA.                                                   
008700           03  WIN-GROUP.                                                 
008800               05  WIN-START         PIC 9(9) COMP.                       
008900               05  WIN-END           PIC 9(9) COMP.                       
009000           03  WIN-GROUP-FLAT REDEFINES WIN-GROUP                         
009100                                        PIC X(8).                         
009200           03  SCAN-POS              PIC 9(9) COMP.                       
009300           03  FILLER                   PIC X(8).                         
009400                                                                          
009500      * stato della regione sotto soglia correntemente aperta             
009600      * durante la scansione della finestra                               
009700       01  RUN-AREA.                                                      
009800           03  RUN-OPEN-SW           PIC X(1) VALUE 'N'.                  
009900               88  RUN-IS-OPEN           VALUE 'Y'.                       
010000           03  RUN-GROUP.                                                 
010100               05  RUN-START         PIC 9(9) COMP-3.                     
010200               05  RUN-END           PIC 9(9) COMP-3.                     
010300           03  RUN-GROUP-FLAT REDEFINES RUN-GROUP                         
010400                                        PIC X(10).                        
010500           03  RUN-LENGTH            PIC 9(9) COMP.                       
010600           03  RUN-LENGTH-X REDEFINES RUN-LENGTH                          
010700                                        PIC X(4).                         
010800           03  FILLER                   PIC X(4).                         
010900                                                                          
011000       LINKAGE SECTION.                                                   
011100           COPY X61MEXN.                                                  
011200           COPY X61MPRM.                                                  
011300           COPY X61MDPT.                                                  
011400           COPY X61MREG.                                                  
011500                                                                          
011600       PROCEDURE DIVISION USING EXN-FIELDS PRM-RECORD                     
011700           DEP-TABLE-AREA REG-RESULT-AREA.                                
011800                                                                          
011900       0000-LOCATE-MIST-REGIONS.                                          
012000           MOVE ZERO TO REG-TOT.                                          
012100           MOVE 'N' TO RUN-OPEN-SW.                                       
012200           PERFORM 1000-BUILD-SCAN-WINDOW.                                
012300           PERFORM 2000-SCAN-ONE-POSITION                                 
012400               VARYING SCAN-POS FROM WIN-START BY 1                       
012500               UNTIL SCAN-POS NOT LESS THAN WIN-END.                      
012600           GOBACK.                                                        
012700                                                                          
012800       1000-BUILD-SCAN-WINDOW.                                            
012900           COMPUTE WIN-START = EXN-START - WK-WINDOW-SIZE.                
013000           IF WIN-START < 1                                               
013100               MOVE 1 TO WIN-START                                        
013200           END-IF.                                                        
013300           COMPUTE WIN-END = EXN-END + WK-WINDOW-SIZE.                    
013400           IF WIN-END > DEP-TBL-LENGTH                                    
013500               MOVE DEP-TBL-LENGTH TO WIN-END                             
013600           END-IF.                                                        
013700                                                                          
013800      * il ciclo si ferma prima della posizione WIN-END (non              
013900      * la legge mai): una regione ancora aperta a quel                   
014000      * punto resta scartata, comportamento originario del                
014100      * laboratorio, corretto con LAB-0510 dopo una                       
014200      * regressione introdotta in precedenza (vedi anche                  
014300      * LAB-0152)                                                         
014400       2000-SCAN-ONE-POSITION.                                            
014500           IF DEP-TBL-VALUE (SCAN-POS) < PRM-THRESHOLD                    
014600               PERFORM 2100-EXTEND-OR-OPEN-RUN                            
014700           ELSE                                                           
014800               IF RUN-IS-OPEN                                             
014900                   PERFORM 2200-CLOSE-AND-QUALIFY-RUN                     
015000               END-IF                                                     
015100           END-IF.                                                        
015200                                                                          
015300       2100-EXTEND-OR-OPEN-RUN.                                           
015400           IF NOT RUN-IS-OPEN                                             
015500               MOVE 'Y' TO RUN-OPEN-SW                                    
015600               MOVE SCAN-POS TO RUN-START                                 
015700           END-IF.                                                        
015800           MOVE SCAN-POS TO RUN-END.                                      
015900                                                                          
016000       2200-CLOSE-AND-QUALIFY-RUN.                                        
016100           MOVE 'N' TO RUN-OPEN-SW.                                       
016200           COMPUTE RUN-LENGTH = RUN-END - RUN-START + 1.                  
016300           IF RUN-LENGTH NOT LESS THAN PRM-LENGTH                         
016400               PERFORM 2300-APPEND-QUALIFYING-RUN                         
016500           END-IF.                                                        
016600                                                                          
016700       2300-APPEND-QUALIFYING-RUN.                                        
016800           IF REG-TOT < 5000                                              
016900               ADD 1 TO REG-TOT                                           
017000               SET REG-IDX TO REG-TOT                                     
017100               MOVE RUN-START TO REG-START (REG-IDX)                      
017200               MOVE RUN-END TO REG-END (REG-IDX)                          
017300               PERFORM 2400-CLASSIFY-RUN                                  
017400           ELSE                                                           
017500               DISPLAY WK-PGM-NAME                                        
017600                   ' - LIMITE REGIONI RAGGIUNTO, REGIONE SCARTATA'        
017700           END-IF.                                                        
017800                                                                          
017900       2400-CLASSIFY-RUN.                                                 
018000           EVALUATE TRUE                                                  
018100               WHEN RUN-START < EXN-START                                 
018200                       AND RUN-END > EXN-END                              
018300                   MOVE 'OVERLAP' TO REG-MATCH-TYPE (REG-IDX)             
018400               WHEN RUN-START < EXN-START                                 
018500                   MOVE 'LEFT' TO REG-MATCH-TYPE (REG-IDX)                
018600               WHEN RUN-END > EXN-END                                     
018700                   MOVE 'RIGHT' TO REG-MATCH-TYPE (REG-IDX)               
018800               WHEN OTHER                                                 
018900                   MOVE 'INSIDE' TO REG-MATCH-TYPE (REG-IDX)              
019000           END-EVALUATE.                                                  
